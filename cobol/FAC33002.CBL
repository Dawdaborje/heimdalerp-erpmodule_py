000100******************************************************************
000200* FECHA       : 10/08/2026                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FACTURACION                                      *
000500* PROGRAMA    : FAC33002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE TOTALIZACION DE COTIZACIONES Y VENTAS.  *
000800*             : LEE LAS LINEAS DE COTIZACION/VENTA, ORDENADAS    *
000900*             : POR TIPO Y NUMERO DE DOCUMENTO, RESUELVE PRECIO  *
001000*             : Y TASA DE IVA EFECTIVOS CONTRA LOS MAESTROS DE   *
001100*             : PRODUCTOS E IVA, Y EMITE UN REGISTRO RESULTADO   *
001200*             : POR DOCUMENTO AL QUIEBRE DE TIPO/NUMERO          *
001300* ARCHIVOS    : FACVAT, FACPRD, FACSLL (ENTRADA), FACSLR (SALIDA)*
001400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                          *
001700******************************************************************
001800* 1995-09-05 LFP  TK-00091 ALTA DEL PROGRAMA, TOTALIZADOR         TK-00091
001900* 1996-04-22 RET  TK-00133 SE AGREGA SOBRESCRITURA DE PRECIO      TK-00133
002000* 1998-11-11 MAG  TK-00498 AMPLIA FECHAS A 4 DIGITOS (Y2K)        TK-00498
002100* 1999-02-09 MAG  TK-00512 PRUEBAS DE CORTE DE SIGLO              TK-00512
002200* 2002-07-30 LFP  TK-00790 TABLA DE PRODUCTOS CON SEARCH ALL      TK-00790
002300* 2007-10-17 RET  TK-01190 CORRIGE IVA CON PRECIO SOBRESCRITO     TK-01190
002400* 2014-05-02 EEDR TK-02005 TOTALES EN CERO SI TASA/PROD. MAL      TK-02005
002500* 2020-03-19 DRM  TK-02788 REVISA REDONDEO DE NETO E IVA          TK-02788
002600* 2026-07-25 EEDR TK-41032 REVISION GENERAL DEL TOTALIZADOR       TK-41032
002700* 2026-08-10 DRM  TK-41054 AJUSTE DE REDONDEO A 2 DECIMALES       TK-41054
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                     FAC33002.
003100 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION.                   FACTURACION SEMILLERO.
003300 DATE-WRITTEN.                   09/05/1995.
003400 DATE-COMPILED.                  08/10/2026.
003500 SECURITY.                       CONFIDENCIAL USO INTERNO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*    MAESTRO DE TASAS DE IVA, ENTRADA SECUENCIAL
004300      SELECT FACVAT  ASSIGN   TO FACVAT
004400             ORGANIZATION     IS SEQUENTIAL
004500             FILE STATUS      IS FS-FACVAT
004600                                 FSE-FACVAT.
004700*    MAESTRO DE PRODUCTOS Y SERVICIOS, ENTRADA SECUENCIAL
004800      SELECT FACPRD  ASSIGN   TO FACPRD
004900             ORGANIZATION     IS SEQUENTIAL
005000             FILE STATUS      IS FS-FACPRD
005100                                 FSE-FACPRD.
005200*    LINEAS DE COTIZACION/VENTA, ENTRADA SECUENCIAL
005300      SELECT FACSLL  ASSIGN   TO FACSLL
005400             ORGANIZATION     IS SEQUENTIAL
005500             FILE STATUS      IS FS-FACSLL
005600                                 FSE-FACSLL.
005700*    RESULTADO DE COTIZACION/VENTA, SALIDA SECUENCIAL
005800      SELECT FACSLR  ASSIGN   TO FACSLR
005900             ORGANIZATION     IS SEQUENTIAL
006000             FILE STATUS      IS FS-FACSLR.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  FACVAT.
006500     COPY FACVAT.
006600 FD  FACPRD.
006700     COPY FACPRD.
006800 FD  FACSLL.
006900     COPY FACSLL.
007000 FD  FACSLR.
007100     COPY FACSLR.
007200
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
007600******************************************************************
007700 01  WKS-FS-STATUS.
007800*    ESTADO DE ARCHIVO (FILE STATUS) DE FACVAT
007900     02  FS-FACVAT             PIC 9(02) VALUE ZEROES.
008000*    ESTADO EXTENDIDO DE ARCHIVO DE FACVAT
008100     02  FSE-FACVAT.
008200*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
008300         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
008400*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
008500         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
008600*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
008700         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
008800*    ESTADO DE ARCHIVO (FILE STATUS) DE FACPRD
008900     02  FS-FACPRD             PIC 9(02) VALUE ZEROES.
009000*    ESTADO EXTENDIDO DE ARCHIVO DE FACPRD
009100     02  FSE-FACPRD.
009200*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
009300         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009400*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
009500         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009600*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
009700         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009800*    ESTADO DE ARCHIVO (FILE STATUS) DE FACSLL
009900     02  FS-FACSLL             PIC 9(02) VALUE ZEROES.
010000*    ESTADO EXTENDIDO DE ARCHIVO DE FACSLL
010100     02  FSE-FACSLL.
010200*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
010300         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
010400*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
010500         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010600*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
010700         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010800*    ESTADO DE ARCHIVO (FILE STATUS) DE FACSLR
010900     02  FS-FACSLR             PIC 9(02) VALUE ZEROES.
011000*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
011100     02  PROGRAMA              PIC X(08) VALUE SPACES.
011200*    NOMBRE DE ARCHIVO PARA LA RUTINA DEBD1R00
011300     02  ARCHIVO               PIC X(08) VALUE SPACES.
011400*    ACCION QUE SE INTENTABA AL FALLAR EL ARCHIVO
011500     02  ACCION                PIC X(10) VALUE SPACES.
011600*    LLAVE DE REGISTRO PARA LA RUTINA DEBD1R00
011700     02  LLAVE                 PIC X(32) VALUE SPACES.
011800*    RELLENO PARA AMPLIACIONES FUTURAS DEL LAYOUT
011900     02  FILLER                PIC X(04) VALUE SPACES.
012000******************************************************************
012100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012200******************************************************************
012300 01  WKS-CAMPOS-DE-TRABAJO.
012400*    NOMBRE DEL PROGRAMA PARA LA RUTINA DE FILE STATUS
012500     02  WKS-PROGRAMA          PIC X(08) VALUE "FAC33002".
012600*    FECHA DE CORRIDA, FORMATO AAAAMMDD
012700     02  WKS-FECHA-HOY         PIC 9(08) VALUE ZEROES.
012800*    CONTADOR DE FILAS CARGADAS EN LA TABLA DE IVA
012900     02  WKS-TABLA1-OCCURS     PIC 9(03) COMP VALUE ZEROES.
013000*    CONTADOR DE FILAS CARGADAS EN LA TABLA DE PRODUCTOS
013100     02  WKS-TABLA2-OCCURS     PIC 9(05) COMP VALUE ZEROES.
013200*    CANTIDAD DE DOCUMENTOS PROCESADOS
013300     02  WKS-CANT-DOCUMENTOS   PIC 9(07) COMP VALUE ZEROES.
013400*    CANTIDAD DE LINEAS RECHAZADAS POR ERROR
013500     02  WKS-CANT-CON-ERROR    PIC 9(07) COMP VALUE ZEROES.
013600*    CANTIDAD DE LINEAS DEL DOCUMENTO ACTUAL
013700     02  WKS-CANT-LINEAS-DOC   PIC 9(05) COMP VALUE ZEROES.
013800*    PRECIO EFECTIVO DE LA LINEA, PROPIO O SOBRESCRITO
013900     02  WKS-PRECIO-EFECTIVO   PIC 9(10)V99 VALUE ZEROES.
014000*    CODIGO DE IVA EFECTIVO DE LA LINEA ACTUAL
014100     02  WKS-CODIGO-IVA-LINEA  PIC X(15) VALUE SPACES.
014200*    TASA DE IVA EFECTIVA DE LA LINEA ACTUAL
014300     02  WKS-TASA-EFECTIVA     PIC 9V99   VALUE ZEROES.
014400*    IMPORTE NETO CALCULADO DE LA LINEA ACTUAL
014500     02  WKS-NETO-LINEA        PIC S9(10)V99 VALUE ZEROES.
014600*    IMPORTE DE IVA CALCULADO DE LA LINEA ACTUAL
014700     02  WKS-IVA-LINEA         PIC S9(10)V99 VALUE ZEROES.
014800*    SUBTOTAL ACUMULADO DEL DOCUMENTO ACTUAL
014900     02  WKS-SUBTOTAL-DOC      PIC S9(10)V99 VALUE ZEROES.
015000*    IVA TOTAL ACUMULADO DEL DOCUMENTO ACTUAL
015100     02  WKS-IVA-TOTAL-DOC     PIC S9(13)V99 VALUE ZEROES.
015200*    TOTAL GENERAL CALCULADO DEL DOCUMENTO ACTUAL
015300     02  WKS-TOTAL-DOC         PIC S9(10)V99 VALUE ZEROES.
015400*    TIPO DE DOCUMENTO QUE SE ESTA TOTALIZANDO
015500     02  WKS-TIPO-ACTUAL       PIC X(01)     VALUE SPACES.
015600*    NUMERO DE DOCUMENTO QUE SE ESTA TOTALIZANDO
015700     02  WKS-DOCTO-ACTUAL      PIC 9(08)     VALUE ZEROES.
015800*    RELLENO PARA AMPLIACIONES FUTURAS DEL LAYOUT
015900     02  FILLER                PIC X(04) VALUE SPACES.
016000******************************************************************
016100*     CONTADOR INDEPENDIENTE DE ARCHIVOS ABIERTOS, DIAGNOSTICO   *
016200******************************************************************
016300 77  WKS-CONT-ARCHIVOS-ABIERTOS PIC 9(02) COMP VALUE ZEROES.
016400******************************************************************
016500*   TIMER DE CORRIDA, DIAGNOSTICO DE DURACION DEL PROCESO BATCH   *
016600*   (MISMO PATRON DE RELOJ USADO EN OTROS PROCESOS DEL AREA)      *
016700******************************************************************
016800 01  WKS-TIMER-INICIO.
016900     02  WKS-DIA               PIC 9(02) VALUE ZEROS.
017000     02  WKS-HORA              PIC 9(02) VALUE ZEROS.
017100     02  WKS-MINUTO            PIC 9(02) VALUE ZEROS.
017200     02  WKS-SEGUNDO           PIC 9(02) VALUE ZEROS.
017300 01  WKS-TIMER-EDIT-I.
017400     02  WKS-DIA-IE            PIC 9(02) VALUE ZEROS.
017500     02  FILLER                PIC X(03) VALUE "D :".
017600     02  WKS-HORA-IE           PIC 9(02) VALUE ZEROS.
017700     02  FILLER                PIC X(03) VALUE "H :".
017800     02  WKS-MINUTO-IE         PIC 9(02) VALUE ZEROS.
017900     02  FILLER                PIC X(03) VALUE "M :".
018000     02  WKS-SEGUNDO-IE        PIC 9(02) VALUE ZEROS.
018100     02  FILLER                PIC X(01) VALUE "S".
018200 01  WKS-TIMER-FIN             PIC 9(08) VALUE ZEROS.
018300 01  WKS-TIMER-EDIT-F.
018400     02  WKS-DIA-FE            PIC 9(02) VALUE ZEROS.
018500     02  FILLER                PIC X(03) VALUE "D :".
018600     02  WKS-HORA-FE           PIC 9(02) VALUE ZEROS.
018700     02  FILLER                PIC X(03) VALUE "H :".
018800     02  WKS-MINUTO-FE         PIC 9(02) VALUE ZEROS.
018900     02  FILLER                PIC X(03) VALUE "M :".
019000     02  WKS-SEGUNDO-FE        PIC 9(02) VALUE ZEROS.
019100     02  FILLER                PIC X(01) VALUE "S".
019200******************************************************************
019300*                       DISPARADORES Y BANDERAS                  *
019400******************************************************************
019500 01  WKS-FLAGS.
019600*    BANDERA DE FIN DE ARCHIVO DE LINEAS DE VENTA
019700     02  WKS-FIN-FACSLL        PIC 9(01) VALUE ZEROES.
019800         88  FIN-FACSLL                  VALUE 1.
019900*    BANDERA DE FIN DE CARGA DE LA TABLA DE IVA
020000     02  WKS-FLAG-FIN-IVA      PIC 9(01) VALUE ZEROES.
020100         88  WKS-FIN-CARGA-IVA            VALUE 1.
020200*    BANDERA DE FIN DE CARGA DE LA TABLA DE PRODUCTOS
020300     02  WKS-FLAG-FIN-PRD      PIC 9(01) VALUE ZEROES.
020400         88  WKS-FIN-CARGA-PRD            VALUE 1.
020500*    BANDERA DE PRODUCTO ENCONTRADO EN LA TABLA
020600     02  WKS-FLAG-PRODUCTO     PIC 9(01) VALUE ZEROES.
020700         88  WKS-PRODUCTO-OK              VALUE 1.
020800*    BANDERA DE TASA DE IVA VALIDA Y ENCONTRADA
020900     02  WKS-FLAG-IVA          PIC 9(01) VALUE ZEROES.
021000         88  WKS-IVA-OK                    VALUE 1.
021100*    BANDERA DE LINEA CON DATOS INVALIDOS
021200     02  WKS-FLAG-LINEA-MALA   PIC 9(01) VALUE ZEROES.
021300         88  WKS-LINEA-CON-ERROR            VALUE 1.
021400*    BANDERA DE DOCUMENTO CON ALGUNA LINEA INVALIDA
021500     02  WKS-FLAG-DOCTO-MALO   PIC 9(01) VALUE ZEROES.
021600         88  WKS-DOCTO-CON-ERROR             VALUE 1.
021700*    RELLENO PARA AMPLIACIONES FUTURAS DEL LAYOUT
021800     02  FILLER                PIC X(08) VALUE SPACES.
021900******************************************************************
022000*       REDEFINICIONES DE FECHA DE CORRIDA (HEREDADAS DE         *
022100*       FAC33001, RESERVADAS PARA SELLOS DE AUDITORIA)           *
022200******************************************************************
022300 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
022400*    ANIO DE LA FECHA DE CORRIDA
022500     02  WKS-HOY-ANIO          PIC 9(04).
022600*    MES DE LA FECHA DE CORRIDA
022700     02  WKS-HOY-MES           PIC 9(02).
022800*    DIA DE LA FECHA DE CORRIDA
022900     02  WKS-HOY-DIA           PIC 9(02).
023000*    VISTA ALTERNA RESERVADA DEL NUMERO DE DOCUMENTO
023100 01  WKS-DOCTO-ALTERNO         PIC 9(08) VALUE ZEROES.
023200*    CAMPO DE TRABAJO AUXILIAR DEL PROCESO
023300 01  WKS-DOCTO-ALTERNO-R REDEFINES WKS-DOCTO-ALTERNO.
023400*    SERIE DESGLOSADA DEL DOCUMENTO, RESERVADA
023500     02  WKS-DOCTO-SERIE       PIC 9(04).
023600*    SECUENCIA DESGLOSADA DEL DOCUMENTO, RESERVADA
023700     02  WKS-DOCTO-SECUENCIA   PIC 9(04).
023800*    VISTA ALTERNA RESERVADA DEL NETO DE LINEA
023900 01  WKS-NETO-LINEA-ALT        PIC S9(10)V99 VALUE ZEROES.
024000*    CAMPO DE TRABAJO AUXILIAR DEL PROCESO
024100 01  WKS-NETO-LINEA-ALT-R REDEFINES WKS-NETO-LINEA-ALT.
024200*    PARTE ENTERA RESERVADA DEL NETO DE LINEA
024300     02  WKS-NETO-ENTERO       PIC S9(10).
024400*    PARTE DECIMAL RESERVADA DEL NETO DE LINEA
024500     02  WKS-NETO-DECIMAL      PIC 99.
024600******************************************************************
024700*         ============ TABLA DE TASAS DE IVA ============        *
024800******************************************************************
024900 01  WKS-TABLAS-IVA.
025000*    FILA DE LA TABLA DE TASAS DE IVA EN MEMORIA
025100     02  WKS-TABLA-IVA OCCURS 1 TO 50 TIMES
025200                       DEPENDING ON WKS-TABLA1-OCCURS
025300                       INDEXED   BY IDX-IVA.
025400*    CODIGO DE IVA DE LA FILA DE TABLA
025500         03  WKS-IVA-CODE      PIC X(15).
025600*    NOMBRE DESCRIPTIVO DE LA TASA DE IVA
025700         03  WKS-IVA-NAME      PIC X(15).
025800*    PORCENTAJE DE LA TASA DE IVA
025900         03  WKS-IVA-RATE      PIC 9V99.
026000******************************************************************
026100*      ============ TABLA DE PRODUCTOS/SERVICIOS ============    *
026200******************************************************************
026300 01  WKS-TABLAS-PRODUCTOS.
026400*    FILA DE LA TABLA DE PRODUCTOS EN MEMORIA
026500     02  WKS-TABLA-PRD OCCURS 1 TO 9999 TIMES
026600                       DEPENDING ON WKS-TABLA2-OCCURS
026700                       ASCENDING KEY WKS-PRD-ID
026800                       INDEXED   BY IDX-PRD.
026900*    IDENTIFICADOR DEL PRODUCTO EN LA TABLA
027000         03  WKS-PRD-ID        PIC 9(08).
027100*    PRECIO DE LISTA DEL PRODUCTO EN LA TABLA
027200         03  WKS-PRD-PRECIO    PIC 9(10)V99.
027300*    CODIGO DE IVA POR DEFECTO DEL PRODUCTO
027400         03  WKS-PRD-VAT-CODE  PIC X(15).
027500
027600 PROCEDURE DIVISION.
027700 000-SECCION-PRINCIPAL SECTION.
027800     PERFORM 100-ABRIR-ARCHIVOS
027900     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
028000     ACCEPT WKS-TIMER-INICIO FROM TIME
028100     PERFORM 601-TIMER-INICIO
028200     PERFORM 200-CARGAR-TABLA-IVA
028300     PERFORM 210-CARGAR-TABLA-PRODUCTOS
028400     PERFORM 300-LEER-LINEA-DOCUMENTO
028500     PERFORM 400-PROCESAR-DOCUMENTOS UNTIL FIN-FACSLL
028600     ACCEPT WKS-TIMER-FIN FROM TIME
028700     PERFORM 602-TIMER-FIN
028800     PERFORM 900-ESTADISTICAS
028900     PERFORM 990-CERRAR-ARCHIVOS
029000     STOP RUN.
029100 000-SECCION-PRINCIPAL-E. EXIT.
029200
029300******************************************************************
029400*                A P E R T U R A   D E   A R C H I V O S         *
029500******************************************************************
029600 100-ABRIR-ARCHIVOS SECTION.
029700     MOVE 'FAC33002' TO WKS-PROGRAMA PROGRAMA
029800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
029900     OPEN INPUT  FACVAT FACPRD FACSLL
030000          OUTPUT FACSLR
030100 ADD 4 TO WKS-CONT-ARCHIVOS-ABIERTOS.
030200 100-ABRIR-ARCHIVOS-E. EXIT.
030300
030400******************************************************************
030500*              V E R I F I C A   A P E R T U R A   D E   F S     *
030600******************************************************************
030700 110-VERIFICAR-INTEGRIDAD-FS SECTION.
030800     IF FS-FACVAT NOT EQUAL 0 AND 97
030900        MOVE 'OPEN'    TO ACCION
031000        MOVE SPACES    TO LLAVE
031100        MOVE 'FACVAT'  TO ARCHIVO
031200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031300                              FS-FACVAT, FSE-FACVAT
031400        PERFORM 990-CERRAR-ARCHIVOS
031500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACVAT <<<"
031600                UPON CONSOLE
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF
032000     IF FS-FACPRD NOT EQUAL 0 AND 97
032100        MOVE 'OPEN'    TO ACCION
032200        MOVE SPACES    TO LLAVE
032300        MOVE 'FACPRD'  TO ARCHIVO
032400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032500                              FS-FACPRD, FSE-FACPRD
032600        PERFORM 990-CERRAR-ARCHIVOS
032700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACPRD <<<"
032800                UPON CONSOLE
032900        MOVE 91 TO RETURN-CODE
033000        STOP RUN
033100     END-IF
033200     IF FS-FACSLL NOT EQUAL 0 AND 97
033300        MOVE 'OPEN'    TO ACCION
033400        MOVE SPACES    TO LLAVE
033500        MOVE 'FACSLL'  TO ARCHIVO
033600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033700                              FS-FACSLL, FSE-FACSLL
033800        PERFORM 990-CERRAR-ARCHIVOS
033900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACSLL <<<"
034000                UPON CONSOLE
034100        MOVE 91 TO RETURN-CODE
034200        STOP RUN
034300     END-IF
034400     IF FS-FACSLR NOT EQUAL 0
034500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACSLR <<<"
034600                UPON CONSOLE
034700        PERFORM 990-CERRAR-ARCHIVOS
034800        MOVE 91 TO RETURN-CODE
034900        STOP RUN
035000     END-IF.
035100 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
035200
035300 200-CARGAR-TABLA-IVA SECTION.
035400     READ FACVAT
035500        AT END SET WKS-FIN-CARGA-IVA TO TRUE
035600     END-READ
035700     PERFORM 205-LEER-CARGAR-IVA UNTIL WKS-FIN-CARGA-IVA.
035800 200-CARGAR-TABLA-IVA-E. EXIT.
035900
036000 205-LEER-CARGAR-IVA SECTION.
036100     ADD 1 TO WKS-TABLA1-OCCURS
036200     MOVE VAT-CODE TO WKS-IVA-CODE(WKS-TABLA1-OCCURS)
036300     MOVE VAT-NAME TO WKS-IVA-NAME(WKS-TABLA1-OCCURS)
036400     MOVE VAT-RATE TO WKS-IVA-RATE(WKS-TABLA1-OCCURS)
036500     READ FACVAT
036600        AT END SET WKS-FIN-CARGA-IVA TO TRUE
036700     END-READ.
036800 205-LEER-CARGAR-IVA-E. EXIT.
036900
037000 210-CARGAR-TABLA-PRODUCTOS SECTION.
037100     READ FACPRD
037200        AT END SET WKS-FIN-CARGA-PRD TO TRUE
037300     END-READ
037400     PERFORM 215-LEER-CARGAR-PRODUCTO UNTIL WKS-FIN-CARGA-PRD.
037500 210-CARGAR-TABLA-PRODUCTOS-E. EXIT.
037600
037700 215-LEER-CARGAR-PRODUCTO SECTION.
037800     ADD 1 TO WKS-TABLA2-OCCURS
037900     MOVE PROD-ID       TO WKS-PRD-ID(WKS-TABLA2-OCCURS)
038000     MOVE PROD-PRICE    TO WKS-PRD-PRECIO(WKS-TABLA2-OCCURS)
038100     MOVE PROD-VAT-CODE TO WKS-PRD-VAT-CODE(WKS-TABLA2-OCCURS)
038200     READ FACPRD
038300        AT END SET WKS-FIN-CARGA-PRD TO TRUE
038400     END-READ.
038500 215-LEER-CARGAR-PRODUCTO-E. EXIT.
038600
038700 300-LEER-LINEA-DOCUMENTO SECTION.
038800     READ FACSLL
038900        AT END SET FIN-FACSLL TO TRUE
039000     END-READ.
039100 300-LEER-LINEA-DOCUMENTO-E. EXIT.
039200
039300******************************************************************
039400*        P R O C E S A   U N   D O C U M E N T O   C O M P L E T O *
039500******************************************************************
039600 400-PROCESAR-DOCUMENTOS SECTION.
039700     MOVE ZEROES  TO WKS-SUBTOTAL-DOC WKS-IVA-TOTAL-DOC
039800     MOVE 0       TO WKS-CANT-LINEAS-DOC
039900     MOVE 0       TO WKS-FLAG-DOCTO-MALO
040000     MOVE SL-DOC-TYPE TO WKS-TIPO-ACTUAL
040100     MOVE SL-DOC-ID   TO WKS-DOCTO-ACTUAL
040200     PERFORM 410-PROCESAR-LINEA-DOCUMENTO
040300        UNTIL FIN-FACSLL
040400           OR (SL-DOC-TYPE NOT = WKS-TIPO-ACTUAL)
040500           OR (SL-DOC-ID   NOT = WKS-DOCTO-ACTUAL)
040600     PERFORM 450-ESCRIBIR-RESULTADO-DOCUMENTO.
040700 400-PROCESAR-DOCUMENTOS-E. EXIT.
040800
040900* V004 - DESCUENTO DE LINEA FUERA DEL RANGO 0 A 1
041000* V005 - PRODUCTO DE LA LINEA NO EXISTE EN LA TABLA DE PRODUCTOS
041100* V006 - CODIGO O TASA DE IVA DE LA LINEA FUERA DE RANGO
041200 410-PROCESAR-LINEA-DOCUMENTO SECTION.
041300     MOVE 0 TO WKS-FLAG-LINEA-MALA
041400     ADD 1 TO WKS-CANT-LINEAS-DOC
041500     PERFORM 411-BUSCAR-PRODUCTO
041600     PERFORM 412-RESOLVER-PRECIO-IVA
041700     PERFORM 413-BUSCAR-TASA-IVA
041800     IF (SL-DISCOUNT < 0) OR (SL-DISCOUNT > 1)
041900        SET WKS-LINEA-CON-ERROR TO TRUE
042000     END-IF
042100     IF NOT WKS-PRODUCTO-OK
042200        SET WKS-LINEA-CON-ERROR TO TRUE
042300     END-IF
042400     IF NOT WKS-IVA-OK
042500        SET WKS-LINEA-CON-ERROR TO TRUE
042600     END-IF
042700     IF WKS-LINEA-CON-ERROR
042800        DISPLAY 'LINEA CON DESCUENTO, PRODUCTO O TASA INVALIDA: '
042900                SL-DOC-TYPE SL-DOC-ID SL-PROD-ID
043000                UPON CONSOLE
043100        SET WKS-DOCTO-CON-ERROR TO TRUE
043200        ADD 1 TO WKS-CANT-CON-ERROR
043300     ELSE
043400        PERFORM 414-CALCULAR-LINEA
043500     END-IF
043600     PERFORM 300-LEER-LINEA-DOCUMENTO.
043700 410-PROCESAR-LINEA-DOCUMENTO-E. EXIT.
043800
043900 411-BUSCAR-PRODUCTO SECTION.
044000     MOVE 0 TO WKS-FLAG-PRODUCTO
044100     SET  IDX-PRD TO 1
044200     SEARCH ALL WKS-TABLA-PRD
044300        AT END
044400           CONTINUE
044500        WHEN WKS-PRD-ID(IDX-PRD) = SL-PROD-ID
044600           SET WKS-PRODUCTO-OK TO TRUE
044700     END-SEARCH.
044800 411-BUSCAR-PRODUCTO-E. EXIT.
044900
045000 412-RESOLVER-PRECIO-IVA SECTION.
045100     IF SL-PRICE-OVERRIDE > 0
045200        MOVE SL-PRICE-OVERRIDE TO WKS-PRECIO-EFECTIVO
045300     ELSE
045400        IF WKS-PRODUCTO-OK
045500           MOVE WKS-PRD-PRECIO(IDX-PRD) TO WKS-PRECIO-EFECTIVO
045600        ELSE
045700           MOVE 0 TO WKS-PRECIO-EFECTIVO
045800        END-IF
045900     END-IF
046000     IF SL-VAT-OVERRIDE NOT = SPACES
046100        MOVE SL-VAT-OVERRIDE TO WKS-CODIGO-IVA-LINEA
046200     ELSE
046300        IF WKS-PRODUCTO-OK
046400           MOVE WKS-PRD-VAT-CODE(IDX-PRD) TO WKS-CODIGO-IVA-LINEA
046500        ELSE
046600           MOVE SPACES TO WKS-CODIGO-IVA-LINEA
046700        END-IF
046800     END-IF.
046900 412-RESOLVER-PRECIO-IVA-E. EXIT.
047000
047100 413-BUSCAR-TASA-IVA SECTION.
047200     MOVE 0 TO WKS-FLAG-IVA
047300     MOVE 0 TO WKS-TASA-EFECTIVA
047400     SET  IDX-IVA TO 1
047500     SEARCH WKS-TABLA-IVA
047600        AT END
047700           CONTINUE
047800        WHEN WKS-IVA-CODE(IDX-IVA) = WKS-CODIGO-IVA-LINEA
047900           IF (WKS-IVA-RATE(IDX-IVA) >= 0) AND
048000              (WKS-IVA-RATE(IDX-IVA) <= 1)
048100              SET WKS-IVA-OK TO TRUE
048200              MOVE WKS-IVA-RATE(IDX-IVA) TO WKS-TASA-EFECTIVA
048300           END-IF
048400     END-SEARCH.
048500 413-BUSCAR-TASA-IVA-E. EXIT.
048600
048700* NETO = PRECIO EFECTIVO * CANTIDAD * (1 - DESCUENTO), REDONDEADO
048800* IVA DE LINEA = NETO * TASA EFECTIVA DE IVA, REDONDEADO
048900 414-CALCULAR-LINEA SECTION.
049000     COMPUTE WKS-NETO-LINEA ROUNDED =
049100             WKS-PRECIO-EFECTIVO * SL-QUANTITY *
049200             (1 - SL-DISCOUNT)
049300     COMPUTE WKS-IVA-LINEA ROUNDED =
049400             WKS-NETO-LINEA * WKS-TASA-EFECTIVA
049500     ADD WKS-NETO-LINEA TO WKS-SUBTOTAL-DOC
049600     ADD WKS-IVA-LINEA  TO WKS-IVA-TOTAL-DOC.
049700 414-CALCULAR-LINEA-E. EXIT.
049800
049900 450-ESCRIBIR-RESULTADO-DOCUMENTO SECTION.
050000     IF WKS-DOCTO-CON-ERROR
050100        MOVE ZEROES TO WKS-SUBTOTAL-DOC WKS-IVA-TOTAL-DOC
050200                        WKS-TOTAL-DOC
050300        DISPLAY 'DOCUMENTO CON TOTALES EN CERO POR ERROR: '
050400                WKS-TIPO-ACTUAL WKS-DOCTO-ACTUAL
050500                UPON CONSOLE
050600     ELSE
050700        ADD WKS-SUBTOTAL-DOC TO WKS-IVA-TOTAL-DOC
050800                             GIVING WKS-TOTAL-DOC
050900     END-IF
051000     MOVE WKS-TIPO-ACTUAL  TO SR-DOC-TYPE
051100     MOVE WKS-DOCTO-ACTUAL TO SR-DOC-ID
051200     MOVE WKS-SUBTOTAL-DOC TO SR-SUBTOTAL
051300     MOVE WKS-TOTAL-DOC    TO SR-TOTAL
051400     MOVE WKS-CANT-LINEAS-DOC TO SR-CANT-LINEAS
051500     MOVE WKS-FECHA-HOY       TO SR-FECHA-PROCESO
051600     MOVE WKS-PROGRAMA        TO SR-USUARIO-PROCESO
051700     IF WKS-DOCTO-CON-ERROR
051800        SET SR-ES-ERROR    TO TRUE
051900     ELSE
052000        SET SR-ES-CORRECTO TO TRUE
052100     END-IF
052200     WRITE REG-FACSLR
052300     IF FS-FACSLR NOT = 0
052400        DISPLAY 'ERROR AL GRABAR FACSLR, STATUS: ' FS-FACSLR
052500                ' DOCUMENTO: ' WKS-DOCTO-ACTUAL
052600                UPON CONSOLE
052700     END-IF
052800     ADD 1 TO WKS-CANT-DOCUMENTOS.
052900 450-ESCRIBIR-RESULTADO-DOCUMENTO-E. EXIT.
053000
053100******************************************************************
053200*             E S T A D I S T I C A S   D E   C O R R I D A      *
053300******************************************************************
053400 900-ESTADISTICAS SECTION.
053500     DISPLAY '******************************************'
053600             UPON CONSOLE
053700     DISPLAY 'DOCUMENTOS PROCESADOS     : ' WKS-CANT-DOCUMENTOS
053800             UPON CONSOLE
053900     DISPLAY 'LINEAS CON ERROR          : ' WKS-CANT-CON-ERROR
054000             UPON CONSOLE
054100     DISPLAY 'INICIO DE CORRIDA         : ' WKS-TIMER-EDIT-I
054200             UPON CONSOLE
054300     DISPLAY 'FIN DE CORRIDA            : ' WKS-TIMER-EDIT-F
054400             UPON CONSOLE
054500     DISPLAY '******************************************'
054600             UPON CONSOLE.
054700 900-ESTADISTICAS-E. EXIT.
054800
054900 601-TIMER-INICIO SECTION.
055000     MOVE WKS-DIA              TO  WKS-DIA-IE
055100     MOVE WKS-HORA             TO  WKS-HORA-IE
055200     MOVE WKS-MINUTO           TO  WKS-MINUTO-IE
055300     MOVE WKS-SEGUNDO          TO  WKS-SEGUNDO-IE.
055400 601-TIMER-INICIO-E. EXIT.
055500
055600 602-TIMER-FIN SECTION.
055700     MOVE WKS-DIA              TO  WKS-DIA-FE
055800     MOVE WKS-HORA             TO  WKS-HORA-FE
055900     MOVE WKS-MINUTO           TO  WKS-MINUTO-FE
056000     MOVE WKS-SEGUNDO          TO  WKS-SEGUNDO-FE.
056100 602-TIMER-FIN-E. EXIT.
056200
056300******************************************************************
056400*                  C I E R R E   D E   A R C H I V O S           *
056500******************************************************************
056600 990-CERRAR-ARCHIVOS SECTION.
056700     CLOSE FACVAT FACPRD FACSLL FACSLR.
056800 990-CERRAR-ARCHIVOS-E. EXIT.
