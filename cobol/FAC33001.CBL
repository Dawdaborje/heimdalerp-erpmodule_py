000100******************************************************************
000200* FECHA       : 10/08/2026                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FACTURACION                                      *
000500* PROGRAMA    : FAC33001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE FACTURACION NOCTURNO. LEE ENCABEZADOS   *
000800*             : DE FACTURA CONTRA SUS LINEAS DE DETALLE, VALIDA  *
000900*             : CADA FACTURA CONTRA LAS REGLAS DE AUTORIZACION   *
001000*             : AFIP, CALCULA SUBTOTAL, IVA POR TASA Y TOTAL,    *
001100*             : AVANZA EL ESTADO DE BORRADOR A ACEPTADA Y EMITE  *
001200*             : EL REGISTRO DE FACTURAS CON QUIEBRE POR COMPANIA *
001300* ARCHIVOS    : FACVAT, FACPRD, FACAUT, FACINH, FACINL (ENTRADA) *
001400*             : FACINR, FACVSR (SALIDA), FACREG (REPORTE)        *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001600******************************************************************
001700* HISTORIAL DE CAMBIOS                                          *
001800******************************************************************
001900* 1994-03-15 EEDR TK-00102 ALTA DEL PROGRAMA DE FACTURACION       TK-00102
002000* 1995-11-02 LFP  TK-00187 SE AGREGA VALIDACION AFIP V003         TK-00187
002100* 1997-06-20 RET  TK-00344 CORRIGE TRUNCAMIENTO ACUM IVA          TK-00344
002200* 1998-12-28 MAG  TK-00501 AMPLIA FECHAS A 4 DIGITOS (Y2K)        TK-00501
002300* 2000-01-18 MAG  TK-00509 VERIFICA CORTE DE FIN DE ANIO          TK-00509
002400* 2003-08-09 LFP  TK-00812 SE AGREGA QUIEBRE POR COMPANIA         TK-00812
002500* 2008-02-14 RET  TK-01230 CORRIGE SIGNO EN NOTAS DE CREDITO      TK-01230
002600* 2013-09-30 EEDR TK-01977 SE AGREGA VALIDACION V007 TASA IVA     TK-01977
002700* 2019-05-07 DRM  TK-02654 AJUSTE DE REDONDEO A 2 DECIMALES       TK-02654
002800* 2026-07-22 EEDR TK-41030 CUENTAS ANULADAS SIN CALCULO           TK-41030
002900* 2026-08-10 DRM  TK-41052 REVISION GENERAL DEL PROGRAMA          TK-41052
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     FAC33001.
003300 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003400 INSTALLATION.                   FACTURACION SEMILLERO.
003500 DATE-WRITTEN.                   03/15/1994.
003600 DATE-COMPILED.                  08/10/2026.
003700 SECURITY.                       CONFIDENCIAL USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400******************************************************************
004500*              A R C H I V O S   D E   E N T R A D A
004600******************************************************************
004700      SELECT FACVAT  ASSIGN   TO FACVAT
004800             ORGANIZATION     IS SEQUENTIAL
004900             FILE STATUS      IS FS-FACVAT
005000                                 FSE-FACVAT.
005100*    MAESTRO DE PRODUCTOS Y SERVICIOS, ENTRADA SECUENCIAL
005200      SELECT FACPRD  ASSIGN   TO FACPRD
005300             ORGANIZATION     IS SEQUENTIAL
005400             FILE STATUS      IS FS-FACPRD
005500                                 FSE-FACPRD.
005600*    MAESTRO DE AUTORIZACIONES DE COMPROBANTE, ENTRADA SECUENCIAL
005700      SELECT FACAUT  ASSIGN   TO FACAUT
005800             ORGANIZATION     IS SEQUENTIAL
005900             FILE STATUS      IS FS-FACAUT
006000                                 FSE-FACAUT.
006100*    ENCABEZADOS DE FACTURA, ENTRADA SECUENCIAL
006200      SELECT FACINH  ASSIGN   TO FACINH
006300             ORGANIZATION     IS SEQUENTIAL
006400             FILE STATUS      IS FS-FACINH
006500                                 FSE-FACINH.
006600*    LINEAS DE DETALLE DE FACTURA, ENTRADA SECUENCIAL
006700      SELECT FACINL  ASSIGN   TO FACINL
006800             ORGANIZATION     IS SEQUENTIAL
006900             FILE STATUS      IS FS-FACINL
007000                                 FSE-FACINL.
007100******************************************************************
007200*              A R C H I V O S   D E   S A L I D A
007300******************************************************************
007400      SELECT FACINR  ASSIGN   TO FACINR
007500             ORGANIZATION     IS SEQUENTIAL
007600             FILE STATUS      IS FS-FACINR.
007700*    SUBTOTAL DE IVA POR FACTURA, SALIDA SECUENCIAL
007800      SELECT FACVSR  ASSIGN   TO FACVSR
007900             ORGANIZATION     IS SEQUENTIAL
008000             FILE STATUS      IS FS-FACVSR.
008100*    REGISTRO IMPRESO DE FACTURAS, REPORT WRITER
008200      SELECT FACREG  ASSIGN   TO SYS010
008300             FILE STATUS      IS FS-FACREG.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800*               D E F I N I C I O N   D E   A R C H I V O S      *
008900******************************************************************
009000 FD  FACVAT.
009100     COPY FACVAT.
009200 FD  FACPRD.
009300     COPY FACPRD.
009400 FD  FACAUT.
009500     COPY FACAUT.
009600 FD  FACINH.
009700     COPY FACINH.
009800 FD  FACINL.
009900     COPY FACINL.
010000 FD  FACINR.
010100     COPY FACINR.
010200 FD  FACVSR.
010300     COPY FACVSR.
010400*    LAYOUT: REGISTRO IMPRESO DE FACTURAS, REPORT WRITER
010500 FD  FACREG
010600     REPORT IS REGISTRO-FACTURAS.
010700
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300*    ESTADO DE ARCHIVO (FILE STATUS) DE FACVAT
011400     02  FS-FACVAT             PIC 9(02) VALUE ZEROES.
011500*    ESTADO EXTENDIDO DE ARCHIVO DE FACVAT
011600     02  FSE-FACVAT.
011700*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
011800         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
011900*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
012000         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
012100*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
012200         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
012300*    ESTADO DE ARCHIVO (FILE STATUS) DE FACPRD
012400     02  FS-FACPRD             PIC 9(02) VALUE ZEROES.
012500*    ESTADO EXTENDIDO DE ARCHIVO DE FACPRD
012600     02  FSE-FACPRD.
012700*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
012800         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
012900*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
013000         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
013100*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
013200         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
013300*    ESTADO DE ARCHIVO (FILE STATUS) DE FACAUT
013400     02  FS-FACAUT             PIC 9(02) VALUE ZEROES.
013500*    ESTADO EXTENDIDO DE ARCHIVO DE FACAUT
013600     02  FSE-FACAUT.
013700*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
013800         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
013900*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
014000         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
014100*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
014200         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
014300*    ESTADO DE ARCHIVO (FILE STATUS) DE FACINH
014400     02  FS-FACINH             PIC 9(02) VALUE ZEROES.
014500*    ESTADO EXTENDIDO DE ARCHIVO DE FACINH
014600     02  FSE-FACINH.
014700*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
014800         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
014900*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
015000         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
015100*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
015200         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
015300*    ESTADO DE ARCHIVO (FILE STATUS) DE FACINL
015400     02  FS-FACINL             PIC 9(02) VALUE ZEROES.
015500*    ESTADO EXTENDIDO DE ARCHIVO DE FACINL
015600     02  FSE-FACINL.
015700*    ESTADO EXTENDIDO DE ARCHIVO DE RETURN
015800         04  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015900*    ESTADO EXTENDIDO DE ARCHIVO DE FUNCTION
016000         04  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016100*    ESTADO EXTENDIDO DE ARCHIVO DE FEEDBACK
016200         04  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016300*    ESTADO DE ARCHIVO (FILE STATUS) DE FACINR
016400     02  FS-FACINR             PIC 9(02) VALUE ZEROES.
016500*    ESTADO DE ARCHIVO (FILE STATUS) DE FACVSR
016600     02  FS-FACVSR             PIC 9(02) VALUE ZEROES.
016700*    ESTADO DE ARCHIVO (FILE STATUS) DE FACREG
016800     02  FS-FACREG             PIC 9(02) VALUE ZEROES.
016900*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
017000     02  PROGRAMA              PIC X(08) VALUE SPACES.
017100*    NOMBRE DE ARCHIVO PARA LA RUTINA DEBD1R00
017200     02  ARCHIVO               PIC X(08) VALUE SPACES.
017300*    ACCION QUE SE INTENTABA AL FALLAR EL ARCHIVO
017400     02  ACCION                PIC X(10) VALUE SPACES.
017500*    LLAVE DE REGISTRO PARA LA RUTINA DEBD1R00
017600     02  LLAVE                 PIC X(32) VALUE SPACES.
017700*    RELLENO PARA AMPLIACIONES FUTURAS DEL LAYOUT
017800     02  FILLER                PIC X(04) VALUE SPACES.
017900******************************************************************
018000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018100******************************************************************
018200 01  WKS-CAMPOS-DE-TRABAJO.
018300*    NOMBRE DEL PROGRAMA PARA LA RUTINA DE FILE STATUS
018400     02  WKS-PROGRAMA          PIC X(08) VALUE "FAC33001".
018500*    FECHA DE CORRIDA, FORMATO AAAAMMDD
018600     02  WKS-FECHA-HOY         PIC 9(08) VALUE ZEROES.
018700*    CONTADOR DE FILAS CARGADAS EN LA TABLA DE IVA
018800     02  WKS-TABLA1-OCCURS     PIC 9(03) COMP VALUE ZEROES.
018900*    CONTADOR DE FILAS CARGADAS EN LA TABLA DE PRODUCTOS
019000     02  WKS-TABLA2-OCCURS     PIC 9(05) COMP VALUE ZEROES.
019100*    CONTADOR DE FILAS CARGADAS EN LA TABLA DE AUTORIZACIONES
019200     02  WKS-TABLA3-OCCURS     PIC 9(04) COMP VALUE ZEROES.
019300*    CONTADOR DE CODIGOS DE IVA DISTINTOS EN LA FACTURA ACTUAL
019400     02  WKS-IVAF-OCCURS       PIC 9(02) COMP VALUE ZEROES.
019500*    SUBINDICE DE TRABAJO PARA RECORRER SUBTOTALES DE IVA
019600     02  WKS-I                 PIC 9(02) COMP VALUE ZEROES.
019700*    CANTIDAD DE FACTURAS PROCESADAS SIN ERROR
019800     02  WKS-CANT-LIMPIAS      PIC 9(07) COMP VALUE ZEROES.
019900*    CANTIDAD DE FACTURAS PROCESADAS CON ERROR
020000     02  WKS-CANT-ERROR        PIC 9(07) COMP VALUE ZEROES.
020100*    CANTIDAD DE FACTURAS ANULADAS, NO CALCULADAS
020200     02  WKS-CANT-OMITIDAS     PIC 9(07) COMP VALUE ZEROES.
020300*    CODIGO DE VALIDACION QUE RECHAZO LA FACTURA ACTUAL
020400     02  WKS-ERROR-CODE        PIC X(04) VALUE SPACES.
020500*    PRECIO EFECTIVO DE LA LINEA, PROPIO O SOBRESCRITO
020600     02  WKS-PRECIO-EFECTIVO   PIC 9(10)V99 VALUE ZEROES.
020700*    CODIGO DE IVA EFECTIVO DE LA LINEA ACTUAL
020800     02  WKS-CODIGO-IVA-LINEA  PIC X(15) VALUE SPACES.
020900*    TASA DE IVA EFECTIVA DE LA LINEA ACTUAL
021000     02  WKS-TASA-EFECTIVA     PIC 9V99   VALUE ZEROES.
021100*    IMPORTE NETO CALCULADO DE LA LINEA ACTUAL
021200     02  WKS-NETO-LINEA        PIC S9(10)V99 VALUE ZEROES.
021300*    IMPORTE DE IVA CALCULADO DE LA LINEA ACTUAL
021400     02  WKS-IVA-LINEA         PIC S9(10)V99 VALUE ZEROES.
021500*    SUBTOTAL ACUMULADO DE LA FACTURA ACTUAL
021600     02  WKS-SUBTOTAL-FACT     PIC S9(10)V99 VALUE ZEROES.
021700*    IVA TOTAL ACUMULADO DE LA FACTURA ACTUAL
021800     02  WKS-IVA-TOTAL-FACT    PIC S9(13)V99 VALUE ZEROES.
021900*    TOTAL GENERAL CALCULADO DE LA FACTURA ACTUAL
022000     02  WKS-TOTAL-FACT        PIC S9(10)V99 VALUE ZEROES.
022100*    RELLENO PARA AMPLIACIONES FUTURAS DEL LAYOUT
022200     02  FILLER                PIC X(04) VALUE SPACES.
022300******************************************************************
022400*     CONTADOR INDEPENDIENTE DE ARCHIVOS ABIERTOS, DIAGNOSTICO   *
022500******************************************************************
022600 77  WKS-CONT-ARCHIVOS-ABIERTOS PIC 9(02) COMP VALUE ZEROES.
022700******************************************************************
022800*                       DISPARADORES Y BANDERAS                  *
022900******************************************************************
023000 01  WKS-FLAGS.
023100*    BANDERA DE FIN DE ARCHIVO DE ENCABEZADOS
023200     02  WKS-FIN-FACINH        PIC 9(01) VALUE ZEROES.
023300         88  FIN-FACINH                  VALUE 1.
023400*    BANDERA DE FIN DE ARCHIVO DE LINEAS
023500     02  WKS-FIN-FACINL        PIC 9(01) VALUE ZEROES.
023600         88  FIN-FACINL                  VALUE 1.
023700*    BANDERA DE FIN DE CARGA DE LA TABLA DE IVA
023800     02  WKS-FLAG-FIN-IVA      PIC 9(01) VALUE ZEROES.
023900         88  WKS-FIN-CARGA-IVA            VALUE 1.
024000*    BANDERA DE FIN DE CARGA DE LA TABLA DE PRODUCTOS
024100     02  WKS-FLAG-FIN-PRD      PIC 9(01) VALUE ZEROES.
024200         88  WKS-FIN-CARGA-PRD            VALUE 1.
024300*    BANDERA DE FIN DE CARGA DE LA TABLA DE AUTORIZACIONES
024400     02  WKS-FLAG-FIN-AUT      PIC 9(01) VALUE ZEROES.
024500         88  WKS-FIN-CARGA-AUT            VALUE 1.
024600*    BANDERA DE PRODUCTO ENCONTRADO EN LA TABLA
024700     02  WKS-FLAG-PRODUCTO     PIC 9(01) VALUE ZEROES.
024800         88  WKS-PRODUCTO-OK              VALUE 1.
024900*    BANDERA DE TASA DE IVA VALIDA Y ENCONTRADA
025000     02  WKS-FLAG-IVA          PIC 9(01) VALUE ZEROES.
025100         88  WKS-IVA-OK                    VALUE 1.
025200*    BANDERA DE CODIGO DE IVA YA ACUMULADO EN LA FACTURA
025300     02  WKS-FLAG-IVAF         PIC 9(01) VALUE ZEROES.
025400         88  WKS-IVAF-ENCONTRADO           VALUE 1.
025500*    RELLENO PARA AMPLIACIONES FUTURAS DEL LAYOUT
025600     02  FILLER                PIC X(08) VALUE SPACES.
025700******************************************************************
025800*       REDEFINICIONES DE FECHAS PARA VALIDACION Y REPORTE       *
025900******************************************************************
026000 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
026100*    ANIO DE LA FECHA DE CORRIDA
026200     02  WKS-HOY-ANIO          PIC 9(04).
026300*    MES DE LA FECHA DE CORRIDA
026400     02  WKS-HOY-MES           PIC 9(02).
026500*    DIA DE LA FECHA DE CORRIDA
026600     02  WKS-HOY-DIA           PIC 9(02).
026700*    AREA DE TRABAJO PARA DESGLOSAR FECHA DE FACTURA
026800 01  WKS-INV-DATE-WK           PIC 9(08) VALUE ZEROES.
026900*    CAMPO DE TRABAJO AUXILIAR DEL PROCESO
027000 01  WKS-INV-DATE-WK-R REDEFINES WKS-INV-DATE-WK.
027100*    ANIO DESGLOSADO DE LA FECHA DE FACTURA
027200     02  WKS-INVF-ANIO         PIC 9(04).
027300*    MES DESGLOSADO DE LA FECHA DE FACTURA
027400     02  WKS-INVF-MES          PIC 9(02).
027500*    DIA DESGLOSADO DE LA FECHA DE FACTURA
027600     02  WKS-INVF-DIA          PIC 9(02).
027700*--> RESERVADO PARA ANTIGUEDAD DE SALDOS, FASE 2 DE FACTURACION
027800 01  WKS-DUE-DATE-WK           PIC 9(08) VALUE ZEROES.
027900*    CAMPO DE TRABAJO AUXILIAR DEL PROCESO
028000 01  WKS-DUE-DATE-WK-R REDEFINES WKS-DUE-DATE-WK.
028100*    ANIO DESGLOSADO DE LA FECHA DE VENCIMIENTO
028200     02  WKS-DUE-ANIO          PIC 9(04).
028300*    MES DESGLOSADO DE LA FECHA DE VENCIMIENTO
028400     02  WKS-DUE-MES           PIC 9(02).
028500*    DIA DESGLOSADO DE LA FECHA DE VENCIMIENTO
028600     02  WKS-DUE-DIA           PIC 9(02).
028700******************************************************************
028800*         ============ TABLA DE TASAS DE IVA ============        *
028900******************************************************************
029000 01  WKS-TABLAS-IVA.
029100*    FILA DE LA TABLA DE TASAS DE IVA EN MEMORIA
029200     02  WKS-TABLA-IVA OCCURS 1 TO 50 TIMES
029300                       DEPENDING ON WKS-TABLA1-OCCURS
029400                       INDEXED   BY IDX-IVA.
029500*    CODIGO DE IVA DE LA FILA DE TABLA
029600         03  WKS-IVA-CODE      PIC X(15).
029700*    NOMBRE DESCRIPTIVO DE LA TASA DE IVA
029800         03  WKS-IVA-NAME      PIC X(15).
029900*    PORCENTAJE DE LA TASA DE IVA
030000         03  WKS-IVA-RATE      PIC 9V99.
030100******************************************************************
030200*      ============ TABLA DE PRODUCTOS/SERVICIOS ============    *
030300******************************************************************
030400 01  WKS-TABLAS-PRODUCTOS.
030500*    FILA DE LA TABLA DE PRODUCTOS EN MEMORIA
030600     02  WKS-TABLA-PRD OCCURS 1 TO 9999 TIMES
030700                       DEPENDING ON WKS-TABLA2-OCCURS
030800                       ASCENDING KEY WKS-PRD-ID
030900                       INDEXED   BY IDX-PRD.
031000*    IDENTIFICADOR DEL PRODUCTO EN LA TABLA
031100         03  WKS-PRD-ID        PIC 9(08).
031200*    PRECIO DE LISTA DEL PRODUCTO EN LA TABLA
031300         03  WKS-PRD-PRECIO    PIC 9(10)V99.
031400*    CODIGO DE IVA POR DEFECTO DEL PRODUCTO
031500         03  WKS-PRD-VAT-CODE  PIC X(15).
031600******************************************************************
031700*    ======== TABLA DE AUTORIZACIONES DE COMPROBANTE ========     *
031800******************************************************************
031900 01  WKS-TABLAS-AUTORIZACIONES.
032000*    FILA DE LA TABLA DE AUTORIZACIONES EN MEMORIA
032100     02  WKS-TABLA-AUT OCCURS 1 TO 999 TIMES
032200                       DEPENDING ON WKS-TABLA3-OCCURS
032300                       INDEXED   BY IDX-AUT.
032400*    EMISOR AUTORIZADO DE LA FILA
032500         03  WKS-AUT-ISSUER    PIC X(15).
032600*    TIPO DE COMPROBANTE AUTORIZADO DE LA FILA
032700         03  WKS-AUT-TIPO      PIC X(15).
032800*    RECEPTOR AUTORIZADO DE LA FILA
032900         03  WKS-AUT-RECEIVER  PIC X(15).
033000******************************************************************
033100*     ======= SUBTOTALES DE IVA POR FACTURA (TRANSITORIA) ====    *
033200******************************************************************
033300 01  WKS-TABLA-IVA-FACTURA.
033400*    FILA TRANSITORIA DE SUBTOTAL DE IVA POR FACTURA
033500     02  WKS-IVAF-ENTRY OCCURS 1 TO 20 TIMES
033600                         DEPENDING ON WKS-IVAF-OCCURS
033700                         INDEXED     BY IDX-IVAF.
033800*    CODIGO DE IVA DE LA FILA TRANSITORIA
033900         03  WKS-IVAF-CODE     PIC X(15).
034000*    SUBTOTAL ACUMULADO DE LA FILA TRANSITORIA
034100         03  WKS-IVAF-SUBTOTAL PIC S9(13)V99.
034200*    MONTO DE IVA ACUMULADO DE LA FILA TRANSITORIA
034300         03  WKS-IVAF-MONTO    PIC S9(13)V99.
034400******************************************************************
034500*                  MAQUETACION REPORTE DE SALIDA                 *
034600******************************************************************
034700 REPORT SECTION.
034800 RD  REGISTRO-FACTURAS
034900     CONTROLS ARE FINAL
035000     INV-COMPANY-ID IN REG-FACINH
035100     LINE LIMIT IS 132
035200     PAGE LIMIT IS 60 LINES
035300     HEADING 1
035400     FIRST DETAIL 7
035500     LAST DETAIL 50
035600     FOOTING 53.
035700******************************************************************
035800*                     MAQUETACION PAGE HEADER                    *
035900******************************************************************
036000 01  TYPE IS PH.
036100*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
036200     02  LINE 1.
036300*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
036400         03 COLUMN   1         PIC X(30) VALUE
036500            "SISTEMA DE FACTURACION".
036600*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
036700         03 COLUMN  40         PIC X(37) VALUE
036800            "REGISTRO DE FACTURAS PROCESADAS".
036900*    ENCABEZADO FIJO: PAGINA
037000         03 COLUMN 120         PIC X(06) VALUE "PAGINA".
037100*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
037200         03 COLUMN 127         PIC Z(04) SOURCE PAGE-COUNTER IN
037300                               REGISTRO-FACTURAS.
037400*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
037500     02  LINE 2.
037600*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
037700         03 COLUMN   1         PIC X(22) VALUE
037800            "FAC33001    01.10082026.R".
037900*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
038000         03 COLUMN  40         PIC X(20) VALUE
038100            "FECHA DE EJECUCION :".
038200*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
038300         03 COLUMN  61         PIC 9(08) SOURCE WKS-FECHA-HOY.
038400*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
038500     02  LINE 3.
038600*    ENCABEZADO FIJO: =
038700         03 COLUMN   1         PIC X(132) VALUE ALL "=".
038800*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
038900     02  LINE 4.
039000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
039100         03 COLUMN   2         PIC X(74) VALUE
039200            "CIA   FACTURA     NUMERO     TP EST     SUBTOTAL IVA".
039300*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
039400         03 COLUMN  85         PIC X(40) VALUE
039500            "TOTAL                  ERROR".
039600*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
039700     02  LINE 5.
039800*    ENCABEZADO FIJO: =
039900         03 COLUMN   1         PIC X(132) VALUE ALL "=".
040000******************************************************************
040100*                     MAQUETACION LINEA DETALLE                  *
040200******************************************************************
040300 01  DETAILLINE TYPE IS DETAIL.
040400*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
040500     02  LINE IS PLUS 1.
040600*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
040700         03 COLUMN   2         PIC 9(06) SOURCE
040800            INV-COMPANY-ID IN REG-FACINH.
040900*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
041000         03 COLUMN  10         PIC 9(08) SOURCE
041100            INV-ID         IN REG-FACINH.
041200*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
041300         03 COLUMN  20         PIC 9(12) SOURCE
041400            INV-NUMBER     IN REG-FACINH.
041500*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
041600         03 COLUMN  34         PIC X(01) SOURCE
041700            INV-TYPE-CLASS IN REG-FACINH.
041800*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
041900         03 COLUMN  38         PIC X(01) SOURCE
042000            RES-STATUS     IN REG-FACINR.
042100*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
042200         03 COLUMN  42         PIC ZZ,ZZZ,ZZ9.99- SOURCE
042300            RES-SUBTOTAL   IN REG-FACINR.
042400*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
042500         03 COLUMN  60         PIC ZZ,ZZZ,ZZ9.99- SOURCE
042600            RES-VAT-TOTAL  IN REG-FACINR.
042700*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
042800         03 COLUMN  78         PIC ZZ,ZZZ,ZZ9.99- SOURCE
042900            RES-TOTAL      IN REG-FACINR.
043000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
043100         03 COLUMN  96         PIC X(04) SOURCE
043200            RES-ERROR-CODE IN REG-FACINR.
043300******************************************************************
043400*              MAQUETACION QUIEBRE POR COMPANIA                  *
043500******************************************************************
043600 01  CIACOMPANIA TYPE IS CF
043700     INV-COMPANY-ID IN REG-FACINH NEXT GROUP PLUS 1.
043800*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
043900     02  LINE IS PLUS 1.
044000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
044100         03 COLUMN  40         PIC X(30) VALUE
044200            "TOTAL COMPANIA --------------".
044300*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
044400     02  LINE IS PLUS 1.
044500*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
044600         03 COLUMN   2         PIC X(22) VALUE
044700            "FACTURAS PROCESADAS : ".
044800*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
044900         03 COLUMN  24         PIC ZZZ,ZZ9 COUNT OF DETAILLINE.
045000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
045100         03 COLUMN  40         PIC X(11) VALUE
045200            "SUBTOTAL : ".
045300*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
045400         03 COLUMN  52         PIC ZZ,ZZZ,ZZ9.99- SUM
045500            RES-SUBTOTAL IN REG-FACINR RESET ON
045600            INV-COMPANY-ID IN REG-FACINH.
045700*    ENCABEZADO FIJO: IVA : 
045800         03 COLUMN  70         PIC X(06) VALUE "IVA : ".
045900*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
046000         03 COLUMN  77         PIC ZZ,ZZZ,ZZ9.99- SUM
046100            RES-VAT-TOTAL IN REG-FACINR RESET ON
046200            INV-COMPANY-ID IN REG-FACINH.
046300*    ENCABEZADO FIJO: TOTAL : 
046400         03 COLUMN  95         PIC X(08) VALUE "TOTAL : ".
046500*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
046600         03 COLUMN 104         PIC ZZ,ZZZ,ZZ9.99- SUM
046700            RES-TOTAL IN REG-FACINR RESET ON
046800            INV-COMPANY-ID IN REG-FACINH.
046900******************************************************************
047000*                 MAQUETACION RESUMEN GENERAL FINAL              *
047100******************************************************************
047200 01  TYPE IS CF FINAL.
047300*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
047400     02  LINE IS PLUS 2.
047500*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
047600         03 COLUMN  45         PIC X(30) VALUE
047700            "====== RESUMEN GENERAL ======".
047800*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
047900     02  LINE IS PLUS 1.
048000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
048100         03 COLUMN   2         PIC X(28) VALUE
048200            "TOTAL FACTURAS PROCESADAS = ".
048300*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
048400         03 COLUMN  31         PIC ZZZ,ZZ9 COUNT OF DETAILLINE.
048500*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
048600     02  LINE IS PLUS 1.
048700*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
048800         03 COLUMN   2         PIC X(28) VALUE
048900            "FACTURAS SIN ERROR        = ".
049000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
049100         03 COLUMN  31         PIC ZZZ,ZZ9 SOURCE
049200            WKS-CANT-LIMPIAS.
049300*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
049400     02  LINE IS PLUS 1.
049500*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
049600         03 COLUMN   2         PIC X(28) VALUE
049700            "FACTURAS CON ERROR        = ".
049800*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
049900         03 COLUMN  31         PIC ZZZ,ZZ9 SOURCE
050000            WKS-CANT-ERROR.
050100*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
050200     02  LINE IS PLUS 1.
050300*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
050400         03 COLUMN   2         PIC X(28) VALUE
050500            "FACTURAS ANULADAS OMITIDAS= ".
050600*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
050700         03 COLUMN  31         PIC ZZZ,ZZ9 SOURCE
050800            WKS-CANT-OMITIDAS.
050900*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
051000     02  LINE IS PLUS 1.
051100*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
051200         03 COLUMN   2         PIC X(25) VALUE
051300            "SUBTOTAL GENERAL       = ".
051400*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
051500         03 COLUMN  29         PIC ZZ,ZZZ,ZZ9.99- SUM
051600            RES-SUBTOTAL IN REG-FACINR.
051700*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
051800     02  LINE IS PLUS 1.
051900*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
052000         03 COLUMN   2         PIC X(25) VALUE
052100            "IVA GENERAL            = ".
052200*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
052300         03 COLUMN  29         PIC ZZ,ZZZ,ZZ9.99- SUM
052400            RES-VAT-TOTAL IN REG-FACINR.
052500*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
052600     02  LINE IS PLUS 1.
052700*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
052800         03 COLUMN   2         PIC X(25) VALUE
052900            "TOTAL GENERAL          = ".
053000*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
053100         03 COLUMN  29         PIC ZZ,ZZZ,ZZ9.99- SUM
053200            RES-TOTAL IN REG-FACINR.
053300******************************************************************
053400*                     MAQUETACION PAGE FOOTING                   *
053500******************************************************************
053600 01  TYPE IS PF.
053700*    AVANZA A LA SIGUIENTE LINEA DEL BLOQUE DE REPORTE
053800     02  LINE PLUS 0.
053900*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
054000         03 COLUMN   1         PIC X(25) VALUE
054100            "FECHA Y HORA DE OPERACION".
054200*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
054300         03 COLUMN  28         PIC 99/99/9999 FUNC DATE.
054400*    ENCABEZADO FIJO: H.
054500         03 COLUMN  42         PIC 99"H."99"M."99"S" FUNC TIME.
054600*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
054700         03 COLUMN  56         PIC X(16) VALUE
054800            "DATA-CENTRO S.A.".
054900*    ENCABEZADO FIJO: PAGINA
055000         03 COLUMN 120         PIC X(06) VALUE "PAGINA".
055100*    CAMPO CALCULADO O TOMADO DE ORIGEN PARA EL REPORTE
055200         03 COLUMN 127         PIC ZZZZ SOURCE PAGE-COUNTER IN
055300                               REGISTRO-FACTURAS.
055400******************************************************************
055500
055600 PROCEDURE DIVISION.
055700******************************************************************
055800*               S E C C I O N    P R I N C I P A L
055900******************************************************************
056000 000-SECCION-PRINCIPAL SECTION.
056100     PERFORM 100-ABRIR-ARCHIVOS
056200     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
056300     PERFORM 200-CARGAR-TABLA-IVA
056400     PERFORM 210-CARGAR-TABLA-PRODUCTOS
056500     PERFORM 220-CARGAR-TABLA-AUTORIZACIONES
056600     PERFORM 300-LEER-ENCABEZADO
056700     PERFORM 310-LEER-LINEA-FACTURA
056800     PERFORM 400-PROCESAR-FACTURAS UNTIL FIN-FACINH
056900     PERFORM 900-ESTADISTICAS
057000     PERFORM 990-CERRAR-ARCHIVOS
057100     STOP RUN.
057200 000-SECCION-PRINCIPAL-E. EXIT.
057300
057400******************************************************************
057500*                A P E R T U R A   D E   A R C H I V O S         *
057600******************************************************************
057700 100-ABRIR-ARCHIVOS SECTION.
057800     MOVE 'FAC33001'   TO   WKS-PROGRAMA PROGRAMA
057900     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
058000     INITIATE REGISTRO-FACTURAS
058100     OPEN INPUT  FACVAT FACPRD FACAUT FACINH FACINL
058200          OUTPUT FACINR FACVSR FACREG
058300     ADD 8 TO WKS-CONT-ARCHIVOS-ABIERTOS.
058400 100-ABRIR-ARCHIVOS-E. EXIT.
058500
058600******************************************************************
058700*           V E R I F I C A   A P E R T U R A   D E   F S        *
058800******************************************************************
058900 110-VERIFICAR-INTEGRIDAD-FS SECTION.
059000     IF FS-FACVAT NOT EQUAL 0 AND 97
059100        MOVE 'OPEN'    TO ACCION
059200        MOVE SPACES    TO LLAVE
059300        MOVE 'FACVAT'  TO ARCHIVO
059400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059500                              FS-FACVAT, FSE-FACVAT
059600        PERFORM 990-CERRAR-ARCHIVOS
059700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACVAT <<<"
059800                UPON CONSOLE
059900        MOVE 91 TO RETURN-CODE
060000        STOP RUN
060100     END-IF
060200     IF FS-FACPRD NOT EQUAL 0 AND 97
060300        MOVE 'OPEN'    TO ACCION
060400        MOVE SPACES    TO LLAVE
060500        MOVE 'FACPRD'  TO ARCHIVO
060600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
060700                              FS-FACPRD, FSE-FACPRD
060800        PERFORM 990-CERRAR-ARCHIVOS
060900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACPRD <<<"
061000                UPON CONSOLE
061100        MOVE 91 TO RETURN-CODE
061200        STOP RUN
061300     END-IF
061400     IF FS-FACAUT NOT EQUAL 0 AND 97
061500        MOVE 'OPEN'    TO ACCION
061600        MOVE SPACES    TO LLAVE
061700        MOVE 'FACAUT'  TO ARCHIVO
061800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
061900                              FS-FACAUT, FSE-FACAUT
062000        PERFORM 990-CERRAR-ARCHIVOS
062100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACAUT <<<"
062200                UPON CONSOLE
062300        MOVE 91 TO RETURN-CODE
062400        STOP RUN
062500     END-IF
062600     IF FS-FACINH NOT EQUAL 0 AND 97
062700        MOVE 'OPEN'    TO ACCION
062800        MOVE SPACES    TO LLAVE
062900        MOVE 'FACINH'  TO ARCHIVO
063000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
063100                              FS-FACINH, FSE-FACINH
063200        PERFORM 990-CERRAR-ARCHIVOS
063300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACINH <<<"
063400                UPON CONSOLE
063500        MOVE 91 TO RETURN-CODE
063600        STOP RUN
063700     END-IF
063800     IF FS-FACINL NOT EQUAL 0 AND 97
063900        MOVE 'OPEN'    TO ACCION
064000        MOVE SPACES    TO LLAVE
064100        MOVE 'FACINL'  TO ARCHIVO
064200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
064300                              FS-FACINL, FSE-FACINL
064400        PERFORM 990-CERRAR-ARCHIVOS
064500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACINL <<<"
064600                UPON CONSOLE
064700        MOVE 91 TO RETURN-CODE
064800        STOP RUN
064900     END-IF
065000     IF FS-FACINR NOT EQUAL 0
065100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACINR <<<"
065200                UPON CONSOLE
065300        PERFORM 990-CERRAR-ARCHIVOS
065400        MOVE 91 TO RETURN-CODE
065500        STOP RUN
065600     END-IF
065700     IF FS-FACVSR NOT EQUAL 0
065800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACVSR <<<"
065900                UPON CONSOLE
066000        PERFORM 990-CERRAR-ARCHIVOS
066100        MOVE 91 TO RETURN-CODE
066200        STOP RUN
066300     END-IF
066400     IF FS-FACREG NOT EQUAL 0
066500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACREG <<<"
066600                UPON CONSOLE
066700        PERFORM 990-CERRAR-ARCHIVOS
066800        MOVE 91 TO RETURN-CODE
066900        STOP RUN
067000     END-IF.
067100 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
067200
067300******************************************************************
067400*               C A R G A   D E   T A B L A S   I V A             *
067500******************************************************************
067600 200-CARGAR-TABLA-IVA SECTION.
067700     READ FACVAT
067800        AT END SET WKS-FIN-CARGA-IVA TO TRUE
067900     END-READ
068000     PERFORM 205-LEER-CARGAR-IVA UNTIL WKS-FIN-CARGA-IVA.
068100 200-CARGAR-TABLA-IVA-E. EXIT.
068200
068300 205-LEER-CARGAR-IVA SECTION.
068400     ADD 1 TO WKS-TABLA1-OCCURS
068500     MOVE VAT-CODE TO WKS-IVA-CODE(WKS-TABLA1-OCCURS)
068600     MOVE VAT-NAME TO WKS-IVA-NAME(WKS-TABLA1-OCCURS)
068700     MOVE VAT-RATE TO WKS-IVA-RATE(WKS-TABLA1-OCCURS)
068800     READ FACVAT
068900        AT END SET WKS-FIN-CARGA-IVA TO TRUE
069000     END-READ.
069100 205-LEER-CARGAR-IVA-E. EXIT.
069200
069300 210-CARGAR-TABLA-PRODUCTOS SECTION.
069400     READ FACPRD
069500        AT END SET WKS-FIN-CARGA-PRD TO TRUE
069600     END-READ
069700     PERFORM 215-LEER-CARGAR-PRODUCTO UNTIL WKS-FIN-CARGA-PRD.
069800 210-CARGAR-TABLA-PRODUCTOS-E. EXIT.
069900
070000 215-LEER-CARGAR-PRODUCTO SECTION.
070100     ADD 1 TO WKS-TABLA2-OCCURS
070200     MOVE PROD-ID       TO WKS-PRD-ID(WKS-TABLA2-OCCURS)
070300     MOVE PROD-PRICE    TO WKS-PRD-PRECIO(WKS-TABLA2-OCCURS)
070400     MOVE PROD-VAT-CODE TO WKS-PRD-VAT-CODE(WKS-TABLA2-OCCURS)
070500     READ FACPRD
070600        AT END SET WKS-FIN-CARGA-PRD TO TRUE
070700     END-READ.
070800 215-LEER-CARGAR-PRODUCTO-E. EXIT.
070900
071000******************************************************************
071100*         C A R G A   D E   R E G L A S   D E   A F I P           *
071200******************************************************************
071300 220-CARGAR-TABLA-AUTORIZACIONES SECTION.
071400     READ FACAUT
071500        AT END SET WKS-FIN-CARGA-AUT TO TRUE
071600     END-READ
071700     PERFORM 225-LEER-CARGAR-AUT UNTIL WKS-FIN-CARGA-AUT.
071800 220-CARGAR-TABLA-AUTORIZACIONES-E. EXIT.
071900
072000 225-LEER-CARGAR-AUT SECTION.
072100     ADD 1 TO WKS-TABLA3-OCCURS
072200     MOVE AUTH-POS-ISSUER   TO WKS-AUT-ISSUER(WKS-TABLA3-OCCURS)
072300     MOVE AUTH-INV-TYPE     TO WKS-AUT-TIPO(WKS-TABLA3-OCCURS)
072400     MOVE AUTH-POS-RECEIVER TO
072500                               WKS-AUT-RECEIVER(WKS-TABLA3-OCCURS)
072600     READ FACAUT
072700        AT END SET WKS-FIN-CARGA-AUT TO TRUE
072800     END-READ.
072900 225-LEER-CARGAR-AUT-E. EXIT.
073000
073100 300-LEER-ENCABEZADO SECTION.
073200     READ FACINH
073300        AT END SET FIN-FACINH TO TRUE
073400     END-READ.
073500 300-LEER-ENCABEZADO-E. EXIT.
073600
073700 310-LEER-LINEA-FACTURA SECTION.
073800     READ FACINL
073900        AT END SET FIN-FACINL TO TRUE
074000     END-READ.
074100 310-LEER-LINEA-FACTURA-E. EXIT.
074200
074300******************************************************************
074400*            P R O C E S A   U N A   F A C T U R A                *
074500******************************************************************
074600 400-PROCESAR-FACTURAS SECTION.
074700     MOVE SPACES  TO WKS-ERROR-CODE
074800     MOVE ZEROES  TO WKS-SUBTOTAL-FACT WKS-IVA-TOTAL-FACT
074900     MOVE 0       TO WKS-IVAF-OCCURS
075000     INITIALIZE      REG-FACINR
075100     MOVE INV-ID         TO RES-INV-ID
075200     MOVE INV-COMPANY-ID TO RES-COMPANY-ID
075300     MOVE INV-NUMBER     TO RES-NUMBER
075400     MOVE INV-STATUS     TO RES-STATUS
075500     MOVE WKS-FECHA-HOY  TO RES-FECHA-PROCESO
075600     MOVE WKS-PROGRAMA   TO RES-USUARIO-PROCESO
075700     IF INV-STAT-ANULADA
075800        ADD 1 TO WKS-CANT-OMITIDAS
075900        PERFORM 480-DESCARTAR-LINEAS-FACTURA
076000     ELSE
076100        PERFORM 410-VALIDAR-ENCABEZADO
076200        PERFORM 420-PROCESAR-LINEAS-FACTURA
076300           UNTIL FIN-FACINL OR (LINE-INV-ID NOT = INV-ID)
076400        PERFORM 430-APLICAR-SIGNO-TIPO
076500        PERFORM 440-ACTUALIZAR-ESTADO
076600        IF WKS-ERROR-CODE = SPACES
076700           ADD 1 TO WKS-CANT-LIMPIAS
076800        ELSE
076900           ADD 1 TO WKS-CANT-ERROR
077000        END-IF
077100     END-IF
077200*    EL CODIGO DE ERROR QUEDA ACUMULADO EN WKS-ERROR-CODE DESDE
077300*    LAS RUTINAS 410-VALIDAR-ENCABEZADO Y 420-PROCESAR-LINEAS
077400     MOVE WKS-ERROR-CODE TO RES-ERROR-CODE
077500     PERFORM 450-ESCRIBIR-RESULTADO-FACTURA
077600     PERFORM 460-ESCRIBIR-SUBTOTALES-IVA
077700     PERFORM 470-GENERAR-LINEA-REGISTRO
077800     PERFORM 300-LEER-ENCABEZADO.
077900 400-PROCESAR-FACTURAS-E. EXIT.
078000
078100******************************************************************
078200*        V A L I D A   E N C A B E Z A D O   ( V 0 0 1 - 3 )      *
078300******************************************************************
078400* V001 - FECHA DE FACTURA POSTERIOR A LA FECHA DE CORRIDA
078500* V002 - ESTADO DE FACTURA FUERA DEL DOMINIO BORRADOR/ACEPTADA/
078600*        ANULADA
078700* V003 - NO EXISTE REGLA DE AUTORIZACION AFIP PARA EL EMISOR,
078800*        TIPO Y RECEPTOR DE LA FACTURA (VER 415)
078900 410-VALIDAR-ENCABEZADO SECTION.
079000     IF WKS-ERROR-CODE = SPACES
079100        IF INV-DATE > WKS-FECHA-HOY
079200           MOVE 'V001' TO WKS-ERROR-CODE
079300        END-IF
079400     END-IF
079500     IF WKS-ERROR-CODE = SPACES
079600        IF NOT INV-STAT-VALIDO
079700           MOVE 'V002' TO WKS-ERROR-CODE
079800        END-IF
079900     END-IF
080000     IF WKS-ERROR-CODE = SPACES
080100        PERFORM 415-VALIDAR-AUTORIZACION
080200     END-IF.
080300 410-VALIDAR-ENCABEZADO-E. EXIT.
080400
080500 415-VALIDAR-AUTORIZACION SECTION.
080600     SET IDX-AUT TO 1
080700     SEARCH WKS-TABLA-AUT
080800        AT END
080900           MOVE 'V003' TO WKS-ERROR-CODE
081000        WHEN (WKS-AUT-ISSUER(IDX-AUT)   = INV-POS-ISSUER)   AND
081100             (WKS-AUT-TIPO(IDX-AUT)     = INV-TYPE-CODE)    AND
081200             (WKS-AUT-RECEIVER(IDX-AUT) = INV-POS-RECEIVER)
081300           CONTINUE
081400     END-SEARCH.
081500 415-VALIDAR-AUTORIZACION-E. EXIT.
081600
081700******************************************************************
081800*        P R O C E S A   L I N E A S   ( V 0 0 4 - 8 )            *
081900******************************************************************
082000 420-PROCESAR-LINEAS-FACTURA SECTION.
082100     PERFORM 421-BUSCAR-PRODUCTO
082200     PERFORM 422-RESOLVER-PRECIO-IVA
082300     PERFORM 423-BUSCAR-TASA-IVA
082400     PERFORM 424-VALIDAR-LINEA
082500     PERFORM 425-CALCULAR-LINEA
082600     PERFORM 426-ACUMULAR-IVA-FACTURA
082700     PERFORM 310-LEER-LINEA-FACTURA.
082800 420-PROCESAR-LINEAS-FACTURA-E. EXIT.
082900
083000 421-BUSCAR-PRODUCTO SECTION.
083100     MOVE 0 TO WKS-FLAG-PRODUCTO
083200     SET  IDX-PRD TO 1
083300     SEARCH ALL WKS-TABLA-PRD
083400        AT END
083500           CONTINUE
083600        WHEN WKS-PRD-ID(IDX-PRD) = LINE-PROD-ID
083700           SET WKS-PRODUCTO-OK TO TRUE
083800     END-SEARCH.
083900 421-BUSCAR-PRODUCTO-E. EXIT.
084000
084100 422-RESOLVER-PRECIO-IVA SECTION.
084200     IF LINE-PRICE-SOLD > 0
084300        MOVE LINE-PRICE-SOLD TO WKS-PRECIO-EFECTIVO
084400     ELSE
084500        IF WKS-PRODUCTO-OK
084600           MOVE WKS-PRD-PRECIO(IDX-PRD) TO WKS-PRECIO-EFECTIVO
084700        ELSE
084800           MOVE 0 TO WKS-PRECIO-EFECTIVO
084900        END-IF
085000     END-IF
085100     IF WKS-PRODUCTO-OK
085200        MOVE WKS-PRD-VAT-CODE(IDX-PRD) TO WKS-CODIGO-IVA-LINEA
085300     ELSE
085400        MOVE SPACES TO WKS-CODIGO-IVA-LINEA
085500     END-IF.
085600 422-RESOLVER-PRECIO-IVA-E. EXIT.
085700
085800 423-BUSCAR-TASA-IVA SECTION.
085900     MOVE 0 TO WKS-FLAG-IVA
086000     MOVE 0 TO WKS-TASA-EFECTIVA
086100     SET  IDX-IVA TO 1
086200     SEARCH WKS-TABLA-IVA
086300        AT END
086400           CONTINUE
086500        WHEN WKS-IVA-CODE(IDX-IVA) = WKS-CODIGO-IVA-LINEA
086600           IF (WKS-IVA-RATE(IDX-IVA) >= 0) AND
086700              (WKS-IVA-RATE(IDX-IVA) <= 1)
086800              SET WKS-IVA-OK TO TRUE
086900              MOVE WKS-IVA-RATE(IDX-IVA) TO WKS-TASA-EFECTIVA
087000           END-IF
087100     END-SEARCH.
087200 423-BUSCAR-TASA-IVA-E. EXIT.
087300
087400* V004 - DESCUENTO DE LINEA FUERA DEL RANGO 0 A 1
087500* V005 - CANTIDAD DE LINEA EN CERO
087600* V006 - PRODUCTO DE LA LINEA NO EXISTE EN FACPRD
087700* V007 - CODIGO O TASA DE IVA DE LA LINEA FUERA DE RANGO
087800* V008 - NO SE PUDO RESOLVER UN PRECIO EFECTIVO PARA LA LINEA
087900 424-VALIDAR-LINEA SECTION.
088000     IF WKS-ERROR-CODE = SPACES
088100        IF (LINE-DISCOUNT < 0) OR (LINE-DISCOUNT > 1)
088200           MOVE 'V004' TO WKS-ERROR-CODE
088300        END-IF
088400     END-IF
088500     IF WKS-ERROR-CODE = SPACES
088600        IF LINE-QUANTITY = 0
088700           MOVE 'V005' TO WKS-ERROR-CODE
088800        END-IF
088900     END-IF
089000     IF WKS-ERROR-CODE = SPACES
089100        IF NOT WKS-PRODUCTO-OK
089200           MOVE 'V006' TO WKS-ERROR-CODE
089300        END-IF
089400     END-IF
089500     IF WKS-ERROR-CODE = SPACES
089600        IF NOT WKS-IVA-OK
089700           MOVE 'V007' TO WKS-ERROR-CODE
089800        END-IF
089900     END-IF
090000     IF WKS-ERROR-CODE = SPACES
090100        IF WKS-PRECIO-EFECTIVO = 0
090200           MOVE 'V008' TO WKS-ERROR-CODE
090300        END-IF
090400     END-IF.
090500 424-VALIDAR-LINEA-E. EXIT.
090600
090700* NETO = PRECIO EFECTIVO * CANTIDAD * (1 - DESCUENTO), REDONDEADO
090800* IVA DE LINEA = NETO * TASA EFECTIVA DE IVA, REDONDEADO
090900 425-CALCULAR-LINEA SECTION.
091000     COMPUTE WKS-NETO-LINEA ROUNDED =
091100             WKS-PRECIO-EFECTIVO * LINE-QUANTITY *
091200             (1 - LINE-DISCOUNT)
091300     COMPUTE WKS-IVA-LINEA ROUNDED =
091400             WKS-NETO-LINEA * WKS-TASA-EFECTIVA
091500     ADD WKS-NETO-LINEA TO WKS-SUBTOTAL-FACT
091600     ADD WKS-IVA-LINEA  TO WKS-IVA-TOTAL-FACT.
091700 425-CALCULAR-LINEA-E. EXIT.
091800
091900******************************************************************
092000*     A C U M U L A   S U B T O T A L   D E   I V A  ( A R )      *
092100******************************************************************
092200 426-ACUMULAR-IVA-FACTURA SECTION.
092300     MOVE 0 TO WKS-FLAG-IVAF
092400     IF WKS-IVAF-OCCURS > 0
092500        SET IDX-IVAF TO 1
092600        SEARCH WKS-IVAF-ENTRY
092700           AT END
092800              CONTINUE
092900           WHEN WKS-IVAF-CODE(IDX-IVAF) = WKS-CODIGO-IVA-LINEA
093000              ADD WKS-NETO-LINEA TO WKS-IVAF-SUBTOTAL(IDX-IVAF)
093100              ADD WKS-IVA-LINEA  TO WKS-IVAF-MONTO(IDX-IVAF)
093200              SET WKS-IVAF-ENCONTRADO TO TRUE
093300        END-SEARCH
093400     END-IF
093500     IF NOT WKS-IVAF-ENCONTRADO
093600        ADD 1 TO WKS-IVAF-OCCURS
093700        MOVE WKS-CODIGO-IVA-LINEA  TO
093800                                   WKS-IVAF-CODE(WKS-IVAF-OCCURS)
093900        MOVE WKS-NETO-LINEA        TO
094000                               WKS-IVAF-SUBTOTAL(WKS-IVAF-OCCURS)
094100        MOVE WKS-IVA-LINEA         TO
094200                                  WKS-IVAF-MONTO(WKS-IVAF-OCCURS)
094300     END-IF.
094400 426-ACUMULAR-IVA-FACTURA-E. EXIT.
094500
094600******************************************************************
094700*            S I G N O   S E G U N   T I P O   ( A R )           *
094800******************************************************************
094900 430-APLICAR-SIGNO-TIPO SECTION.
095000     MOVE WKS-SUBTOTAL-FACT  TO RES-SUBTOTAL
095100     MOVE WKS-IVA-TOTAL-FACT TO RES-VAT-TOTAL
095200     ADD  WKS-SUBTOTAL-FACT  TO WKS-IVA-TOTAL-FACT
095300                             GIVING WKS-TOTAL-FACT
095400     MOVE WKS-TOTAL-FACT     TO RES-TOTAL
095500     IF INV-ES-NOTA-CREDITO
095600        MULTIPLY RES-SUBTOTAL  BY -1 GIVING RES-SUBTOTAL
095700        MULTIPLY RES-VAT-TOTAL BY -1 GIVING RES-VAT-TOTAL
095800        MULTIPLY RES-TOTAL     BY -1 GIVING RES-TOTAL
095900     END-IF.
096000 430-APLICAR-SIGNO-TIPO-E. EXIT.
096100
096200 440-ACTUALIZAR-ESTADO SECTION.
096300     IF (WKS-ERROR-CODE = SPACES) AND (INV-STAT-BORRADOR)
096400        MOVE 'A' TO RES-STATUS
096500     END-IF.
096600 440-ACTUALIZAR-ESTADO-E. EXIT.
096700
096800 450-ESCRIBIR-RESULTADO-FACTURA SECTION.
096900     WRITE REG-FACINR
097000     IF FS-FACINR NOT = 0
097100        DISPLAY 'ERROR AL GRABAR FACINR, STATUS: ' FS-FACINR
097200                ' FACTURA: ' RES-INV-ID
097300                UPON CONSOLE
097400     END-IF.
097500 450-ESCRIBIR-RESULTADO-FACTURA-E. EXIT.
097600
097700 460-ESCRIBIR-SUBTOTALES-IVA SECTION.
097800     IF WKS-IVAF-OCCURS > 0
097900        PERFORM 465-ESCRIBIR-SUBTOTAL-IVA
098000           VARYING WKS-I FROM 1 BY 1
098100           UNTIL WKS-I > WKS-IVAF-OCCURS
098200     END-IF.
098300 460-ESCRIBIR-SUBTOTALES-IVA-E. EXIT.
098400
098500 465-ESCRIBIR-SUBTOTAL-IVA SECTION.
098600     MOVE RES-INV-ID                TO VS-INV-ID
098700     MOVE WKS-IVAF-CODE(WKS-I)       TO VS-VAT-CODE
098800     MOVE WKS-IVAF-SUBTOTAL(WKS-I)   TO VS-SUBTOTAL
098900     MOVE WKS-IVAF-MONTO(WKS-I)      TO VS-VAT-AMOUNT
099000     MOVE WKS-TASA-EFECTIVA          TO VS-TASA-APLICADA
099100     MOVE WKS-FECHA-HOY              TO VS-FECHA-PROCESO
099200     MOVE WKS-PROGRAMA               TO VS-USUARIO-PROCESO
099300     WRITE REG-FACVSR.
099400 465-ESCRIBIR-SUBTOTAL-IVA-E. EXIT.
099500
099600 470-GENERAR-LINEA-REGISTRO SECTION.
099700     GENERATE DETAILLINE.
099800 470-GENERAR-LINEA-REGISTRO-E. EXIT.
099900
100000******************************************************************
100100*     F A C T U R A   A N U L A D A ,   D E S C A R T A   L I N   *
100200******************************************************************
100300 480-DESCARTAR-LINEAS-FACTURA SECTION.
100400     PERFORM 310-LEER-LINEA-FACTURA
100500        UNTIL FIN-FACINL OR (LINE-INV-ID NOT = INV-ID).
100600 480-DESCARTAR-LINEAS-FACTURA-E. EXIT.
100700
100800******************************************************************
100900*             E S T A D I S T I C A S   D E   C O R R I D A      *
101000******************************************************************
101100 900-ESTADISTICAS SECTION.
101200     TERMINATE REGISTRO-FACTURAS
101300     DISPLAY '******************************************'
101400             UPON CONSOLE
101500     DISPLAY 'FACTURAS SIN ERROR        : ' WKS-CANT-LIMPIAS
101600             UPON CONSOLE
101700     DISPLAY 'FACTURAS CON ERROR        : ' WKS-CANT-ERROR
101800             UPON CONSOLE
101900     DISPLAY 'FACTURAS ANULADAS OMITIDAS: ' WKS-CANT-OMITIDAS
102000             UPON CONSOLE
102100     DISPLAY '******************************************'
102200             UPON CONSOLE.
102300 900-ESTADISTICAS-E. EXIT.
102400
102500******************************************************************
102600*                  C I E R R E   D E   A R C H I V O S           *
102700******************************************************************
102800 990-CERRAR-ARCHIVOS SECTION.
102900     CLOSE FACVAT FACPRD FACAUT FACINH FACINL
103000           FACINR FACVSR FACREG.
103100 990-CERRAR-ARCHIVOS-E. EXIT.
